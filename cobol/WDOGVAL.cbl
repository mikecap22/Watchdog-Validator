000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    WDOGVAL.
000300 AUTHOR.        M. OSTERMAN.
000400 INSTALLATION.  COBOL DEV CENTER.
000500 DATE-WRITTEN.  11/08/89.
000600 DATE-COMPILED. 11/08/89.
000700 SECURITY.      NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS THE WATCHDOG DATA-QUALITY GATE FOR
001300*          THE DAILY SALES-TRANSACTION EXTRACT.  EVERY ROW ON
001400*          THE TRANSACTION FILE IS EDITED AGAINST THE STANDARD
001500*          E-COMMERCE RULE SET (PRICE RANGE, QUANTITY NOT NULL,
001600*          CUSTOMER ID NOT NULL) AND SPLIT - A "QUARANTINE"
001700*          PATTERN - INTO A CLEAN FILE AND A FAILED FILE.  THE
001800*          FAILED FILE CARRIES AN 80-BYTE, SEMICOLON-JOINED
001900*          LIST OF EVERY RULE THE ROW VIOLATED.  A ONE-SCREEN
002000*          SUMMARY IS DISPLAYED TO SYSOUT AT END OF RUN.
002100*
002200*          THE GENERIC RULE PARAGRAPHS THEMSELVES (RANGE,
002300*          NOT-NULL, UNIQUE-VALUE, SET-MEMBERSHIP) LIVE IN COPY
002400*          MEMBER WDOGEDR SO OTHER QUALITY-GATE JOBS CAN SHARE
002500*          THEM; THIS JOB ONLY DRIVES THE FIRST TWO.
002600*
002700******************************************************************
002800
002900     INPUT FILE            - TRANFILE  (SALES-TRANSACTION EXTRACT)
003000
003100     OUTPUT FILE - CLEAN    - CLEANFILE (PASSED EVERY RULE)
003200
003300     OUTPUT FILE - FAILED   - FAILFILE  (QUARANTINED, W/ REASON)
003400
003500     OUTPUT                 - SYSOUT    (SUMMARY REPORT)
003600
003700******************************************************************
003800*    AMENDMENT HISTORY
003900*
004000*    DATE      BY    TKT        DESCRIPTION
004100*    --------  ----  ---------  ------------------------------- *
004200*    11/08/89  MJO   WD-0001    ORIGINAL PROGRAM
004300*    02/14/90  MJO   WD-0002    ADDED QUARANTINE REASON TEXT
004400*    09/03/91  RMS   WD-0005    PASS-RATE NOW ROUNDED, NOT
004500*                               TRUNCATED, PER AUDIT FINDING
004600*    06/22/93  RMS   WD-0007    ADDED UPSI-0 DIAGNOSTIC LISTING
004700*                               OF EACH REJECTED TRANSACTION ID
004800*    04/11/95  PDK   WD-0009    CUSTOMER-ID NOW CHECKED FOR ALL
004900*                               SPACES, NOT JUST LOW-VALUES
005000*    08/30/96  PDK   WD-0011    FILE STATUS CHECKS ADDED ON OPEN
005100*    01/19/98  RMS   WD-0014    REVIEWED FOR Y2K - NO DATE
005200*                               FIELDS IN THIS PROGRAM ARE
005300*                               CENTURY-SENSITIVE; NO CHANGE
005400*    05/06/99  RMS   WD-0014    Y2K SIGN-OFF LOGGED, CR-44120
005500*    03/02/01  CLV   WD-0017    MOVED RULE ENGINE TO WDOGEDR
005600*                               COPY MEMBER FOR REUSE BY THE
005700*                               RETURNS-GATE JOB
005800*    10/17/04  CLV   WD-0022    PASS-RATE EDIT WIDENED TO ZZ9.99
005900*                               AFTER A 100.00% RUN TRUNCATED
006000*    07/25/08  JWB   WD-0028    ADDED CLASS TEST ON NULL-FLAG
006100*                               BYTES, CR-61190
006200*    11/03/11  JWB   WD-0033    MINOR - COMMENT CLEANUP ONLY
006300*    04/16/13  DLR   WD-0034    ADDED WDOG-RUN-CONTROL (EXTRACT
006400*                               DATE/BATCH ID) FROM WDOGTRN, AND
006500*                               READ COUNTER WS-READ-CTR, TO TIE
006600*                               THE SUMMARY TO THE NIGHT'S EXTRACT
006700*    04/16/13  DLR   WD-0035    RECAST FILE-OPEN CHECKS AND THE
006800*                               AT-END TEST IN 1900-READ-TRANFILE
006900*                               ON GO TO/1000-ABEND, MATCHING THE
007000*                               SHOP'S OLDER READ-LOOP CONVENTION
007100******************************************************************
007200
007300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007400 ENVIRONMENT DIVISION.
007500
007600 CONFIGURATION SECTION.
007700 SOURCE-COMPUTER.   IBM-390.
007800 OBJECT-COMPUTER.   IBM-390.
007900 SPECIAL-NAMES.
008000     C01 IS TOP-OF-FORM
008100     CLASS WD-VALID-FLAG IS "Y" "N"
008200     UPSI-0 ON STATUS IS WS-DIAG-ON
008300            OFF STATUS IS WS-DIAG-OFF.
008400
008500 INPUT-OUTPUT SECTION.
008600 FILE-CONTROL.
008700
008800     SELECT TRANFILE  ASSIGN TO UT-S-TRANFILE
008900             FILE STATUS IS TRN-FILE-STATUS.
009000
009100     SELECT CLEANFILE ASSIGN TO UT-S-CLEANFIL
009200             FILE STATUS IS CLN-FILE-STATUS.
009300
009400     SELECT FAILFILE  ASSIGN TO UT-S-FAILFILE
009500             FILE STATUS IS FLR-FILE-STATUS.
009600
009700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
009800 DATA DIVISION.
009900
010000 FILE SECTION.
010100
010200 FD  TRANFILE
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD
010500     RECORD CONTAINS 51 CHARACTERS
010600     BLOCK CONTAINS 0 RECORDS
010700     DATA RECORD IS TRANFILE-RECORD.
010800 01  TRANFILE-RECORD             PIC X(51).
010900
011000 FD  CLEANFILE
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD
011300     RECORD CONTAINS 51 CHARACTERS
011400     BLOCK CONTAINS 0 RECORDS
011500     DATA RECORD IS CLEANFILE-RECORD.
011600 01  CLEANFILE-RECORD            PIC X(51).
011700
011800 FD  FAILFILE
011900     RECORDING MODE IS F
012000     LABEL RECORDS ARE STANDARD
012100     RECORD CONTAINS 131 CHARACTERS
012200     BLOCK CONTAINS 0 RECORDS
012300     DATA RECORD IS FAILFILE-RECORD.
012400 01  FAILFILE-RECORD             PIC X(131).
012500
012600 WORKING-STORAGE SECTION.
012700
012800*----------- STANDALONE COUNTERS / SWITCHES (77-LEVELS) ---------
012900 77  WS-READ-CTR              PIC 9(07) COMP VALUE ZERO.
013000 77  WS-REASON-PTR            PIC 9(03) COMP VALUE 1.
013100 77  WS-DIAG-MODE-SW          PIC X(01) VALUE 'N'.
013200     88  DIAGNOSTIC-MODE-ON              VALUE 'Y'.
013300
013400*----------- FILE STATUS / SWITCHES -----------------------------
013500 01  WDOG-FILE-STATUSES.
013600     05  TRN-FILE-STATUS          PIC X(02)  VALUE SPACES.
013700         88  TRN-FS-OK                       VALUE '00'.
013800     05  CLN-FILE-STATUS          PIC X(02)  VALUE SPACES.
013900         88  CLN-FS-OK                       VALUE '00'.
014000     05  FLR-FILE-STATUS          PIC X(02)  VALUE SPACES.
014100         88  FLR-FS-OK                       VALUE '00'.
014200     05  FILLER                   PIC X(01).
014300
014400 01  WDOG-SWITCHES.
014500     05  WS-EOF-TRANFILE-SW       PIC X(03)  VALUE 'NO '.
014600         88  EOF-TRANFILE                    VALUE 'YES'.
014700     05  WS-ROW-STATUS-SW         PIC X(01)  VALUE 'Y'.
014800         88  ROW-IS-CLEAN                    VALUE 'Y'.
014900         88  ROW-IS-FAILED                   VALUE 'N'.
015000     05  FILLER                   PIC X(01).
015100
015200*----------- ACCUMULATORS ----------------------------------------
015300 01  WDOG-ACCUMULATORS.
015400     05  WS-TOTAL-ROWS            PIC 9(07) COMP VALUE ZERO.
015500     05  WS-CLEAN-ROWS            PIC 9(07) COMP VALUE ZERO.
015600     05  WS-FAILED-ROWS           PIC 9(07) COMP VALUE ZERO.
015700     05  FILLER                   PIC X(01).
015800
015900*----------- PASS-RATE / SUMMARY WORK AREAS ----------------------
016000 01  WDOG-PASS-RATE-WORK.
016100     05  WS-PASS-RATE             PIC 9(03)V99    VALUE ZERO.
016200     05  WS-STATUS                PIC X(06)       VALUE SPACES.
016300     05  FILLER                   PIC X(01).
016400
016500 01  WDOG-REPORT-FIELDS.
016600     05  WS-CLEAN-ROWS-ED         PIC ZZZZZZ9.
016700     05  WS-FAILED-ROWS-ED        PIC ZZZZZZ9.
016800     05  WS-PASS-RATE-ED          PIC ZZ9.99.
016900     05  WS-TRANFILE-NAME         PIC X(12) VALUE 'TRANFILE'.
017000     05  WS-CLEANFILE-NAME        PIC X(12) VALUE 'CLEANFILE'.
017100     05  WS-FAILFILE-NAME         PIC X(12) VALUE 'FAILFILE'.
017200     05  WS-EXTRACT-DATE-ED       PIC 99/99/99.
017300     05  FILLER                   PIC X(01).
017400
017500*----------- QUARANTINE REASON TEXT BUILD AREA -------------------
017600 01  WDOG-REASON-WORK.
017700     05  WS-REASON-TEXT           PIC X(80) VALUE SPACES.
017800     05  FILLER                   PIC X(01).
017900
018000*----------- RECORD LAYOUTS (TRANSACTION/CLEAN/FAILED) -----------
018100     COPY WDOGTRN.
018200
018300*----------- GENERIC EDIT-RULE ENGINE PARAMETERS -----------------
018400 01  EDR-RULE-PARMS.
018500     05  EDR-FIELD-NAME           PIC X(20).
018600     05  EDR-NAME-LEN             PIC 9(02) COMP.
018700     05  EDR-MSG-LEN              PIC 9(02) COMP.
018800     05  EDR-NUM-VALUE            PIC S9(07)V99.
018900     05  EDR-MIN-VALUE            PIC S9(07)V99.
019000     05  EDR-MAX-VALUE            PIC S9(07)V99.
019100     05  EDR-ALPHA-VALUE          PIC X(20).
019200     05  FILLER               PIC X(01).
019300     05  EDR-NULL-FLAG            PIC X(01).
019400         88  EDR-VALUE-IS-NULL             VALUE 'Y'.
019500     05  EDR-VIOLATED-SW          PIC X(01).
019600         88  EDR-RULE-VIOLATED             VALUE 'Y'.
019700         88  EDR-RULE-PASSED                VALUE 'N'.
019800     05  EDR-MESSAGE              PIC X(40).
019900     05  EDR-SET-FOUND-SW         PIC X(01).
020000     05  EDR-SET-TABLE-SIZE       PIC 9(02) COMP VALUE ZERO.
020100     05  EDR-SET-TABLE OCCURS 1 TO 50 TIMES
020200              DEPENDING ON EDR-SET-TABLE-SIZE
020300              INDEXED BY EDR-SET-IDX
020400              PIC X(20).
020500
020600*----------- UNIQUE-VALUE RULE TABLE (NOT DRIVEN BY THIS JOB) ----
020700 01  EDR-UNIQUE-TABLE.
020800     05  EDR-UNIQUE-ROWS          PIC 9(04) COMP VALUE ZERO.
020900     05  FILLER               PIC X(01).
021000     05  EDR-UNIQUE-ENTRY OCCURS 1 TO 5000 TIMES
021100              DEPENDING ON EDR-UNIQUE-ROWS
021200              INDEXED BY EDR-UNIQUE-IDX.
021300         10  EDR-UNIQUE-KEY       PIC X(20).
021400         10  EDR-UNIQUE-COUNT     PIC 9(05) COMP.
021500
021600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
021700 PROCEDURE DIVISION.
021800
021900 0000-MAINLINE.
022000
022100     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
022200     PERFORM 2000-PROCESS-TRANFILE THRU 2000-EXIT
022300         UNTIL EOF-TRANFILE.
022400     PERFORM 9000-TERMINATE THRU 9000-EXIT.
022500     MOVE ZERO TO RETURN-CODE.
022600     GOBACK.
022700
022800 0000-MAINLINE-EXIT.
022900     EXIT.
023000
023100*----------------------------------------------------------------
023200 1000-INITIALIZE.
023300
023400     OPEN INPUT  TRANFILE
023500          OUTPUT CLEANFILE
023600          OUTPUT FAILFILE.
023700*    04/16/13 DLR WD-0035 - OPEN CHECKS RECAST ON GO TO/1000-ABEND
023800     IF NOT TRN-FS-OK
023900        DISPLAY '** WDOGVAL ERROR ** TRANFILE OPEN STATUS = '
024000                TRN-FILE-STATUS
024100        GO TO 1000-ABEND.
024200     IF NOT CLN-FS-OK OR NOT FLR-FS-OK
024300        DISPLAY '** WDOGVAL ERROR ** OUTPUT FILE OPEN FAILED'
024400        GO TO 1000-ABEND.
024500     ACCEPT WDOG-EXTRACT-DATE FROM DATE.
024600     IF WS-DIAG-ON
024700        SET DIAGNOSTIC-MODE-ON TO TRUE
024800     END-IF.
024900     MOVE ZERO TO WS-TOTAL-ROWS WS-CLEAN-ROWS WS-FAILED-ROWS.
025000     MOVE ZERO TO WS-READ-CTR.
025100     PERFORM 1900-READ-TRANFILE THRU 1900-EXIT.
025200     GO TO 1000-EXIT.
025300
025400 1000-ABEND.
025500     MOVE 16 TO RETURN-CODE.
025600     GOBACK.
025700
025800 1000-EXIT.
025900     EXIT.
026000
026100*----------------------------------------------------------------
026200*    04/16/13 DLR WD-0035 - AT-END TEST RECAST ON GO TO/1900-EXIT,
026300*                 MATCHING THE SHOP'S OLDER READ-LOOP CONVENTION
026400 1900-READ-TRANFILE.
026500
026600     READ TRANFILE INTO WDOG-TRANSACTION-REC
026700         AT END MOVE 'YES' TO WS-EOF-TRANFILE-SW
026800                GO TO 1900-EXIT.
026900     ADD 1 TO WS-READ-CTR.
027000
027100 1900-EXIT.
027200     EXIT.
027300
027400*----------------------------------------------------------------
027500 2000-PROCESS-TRANFILE.
027600
027700     ADD 1 TO WS-TOTAL-ROWS.
027800     PERFORM 2100-EDIT-TRANSACTION THRU 2100-EXIT.
027900     PERFORM 2200-ROUTE-RECORD THRU 2200-EXIT.
028000     PERFORM 1900-READ-TRANFILE THRU 1900-EXIT.
028100
028200 2000-EXIT.
028300     EXIT.
028400
028500*----------------------------------------------------------------
028600* THE STANDARD E-COMMERCE RULE SET IS APPLIED IN CONFIGURED
028700* ORDER - PRICE RANGE, THEN QUANTITY NOT-NULL, THEN CUSTOMER ID
028800* NOT-NULL - AND EVERY VIOLATION IS KEPT, NOT JUST THE FIRST.
028900*----------------------------------------------------------------
029000 2100-EDIT-TRANSACTION.
029100
029200     MOVE SPACES TO WS-REASON-TEXT.
029300     MOVE 1      TO WS-REASON-PTR.
029400     SET ROW-IS-CLEAN TO TRUE.
029500     PERFORM 2110-EDIT-PRICE-RANGE    THRU 2110-EXIT.
029600     PERFORM 2120-EDIT-QUANTITY-NULL  THRU 2120-EXIT.
029700     PERFORM 2130-EDIT-CUSTOMER-NULL  THRU 2130-EXIT.
029800
029900 2100-EXIT.
030000     EXIT.
030100
030200*----------------------------------------------------------------
030300* RULE 1 - PRICE MUST BE >= 0.00, NO UPPER LIMIT.
030400*----------------------------------------------------------------
030500 2110-EDIT-PRICE-RANGE.
030600
030700     IF TRN-PRICE-NULL-FLAG IS NOT WD-VALID-FLAG
030800        DISPLAY '** WDOGVAL WARNING ** BAD PRICE-NULL-FLAG ON '
030900                'TXN ' TRN-TRANSACTION-ID-X
031000     END-IF.
031100     MOVE 'Price'  TO EDR-FIELD-NAME.
031200     MOVE TRN-PRICE TO EDR-NUM-VALUE.
031300     MOVE ZERO     TO EDR-MIN-VALUE.
031400     MOVE ZERO     TO EDR-MAX-VALUE.
031500     IF TRN-PRICE-IS-NULL
031600        MOVE 'Y' TO EDR-NULL-FLAG
031700     ELSE
031800        MOVE 'N' TO EDR-NULL-FLAG
031900     END-IF.
032000     PERFORM 4100-EDR-RANGE-RULE THRU 4100-EDR-RANGE-RULE-EXIT.
032100     IF EDR-RULE-VIOLATED
032200        PERFORM 2900-APPEND-REASON THRU 2900-EXIT
032300     END-IF.
032400
032500 2110-EXIT.
032600     EXIT.
032700
032800*----------------------------------------------------------------
032900* RULE 2 - QUANTITY MUST NOT BE NULL.
033000*----------------------------------------------------------------
033100 2120-EDIT-QUANTITY-NULL.
033200
033300     IF TRN-QTY-NULL-FLAG IS NOT WD-VALID-FLAG
033400        DISPLAY '** WDOGVAL WARNING ** BAD QTY-NULL-FLAG ON '
033500                'TXN ' TRN-TRANSACTION-ID-X
033600     END-IF.
033700     MOVE 'Quantity' TO EDR-FIELD-NAME.
033800     IF TRN-QTY-IS-NULL
033900        MOVE 'Y' TO EDR-NULL-FLAG
034000     ELSE
034100        MOVE 'N' TO EDR-NULL-FLAG
034200     END-IF.
034300     PERFORM 4200-EDR-NOTNULL-RULE THRU 4200-EDR-NOTNULL-RULE-EXIT
034400     IF EDR-RULE-VIOLATED
034500        PERFORM 2900-APPEND-REASON THRU 2900-EXIT
034600     END-IF.
034700
034800 2120-EXIT.
034900     EXIT.
035000
035100*----------------------------------------------------------------
035200* RULE 3 - CUSTOMER ID MUST NOT BE ALL SPACES.
035300*----------------------------------------------------------------
035400 2130-EDIT-CUSTOMER-NULL.
035500
035600     MOVE 'Customer ID' TO EDR-FIELD-NAME.
035700     IF TRN-CUSTOMER-ID = SPACES
035800        MOVE 'Y' TO EDR-NULL-FLAG
035900     ELSE
036000        MOVE 'N' TO EDR-NULL-FLAG
036100     END-IF.
036200     PERFORM 4200-EDR-NOTNULL-RULE THRU 4200-EDR-NOTNULL-RULE-EXIT
036300     IF EDR-RULE-VIOLATED
036400        PERFORM 2900-APPEND-REASON THRU 2900-EXIT
036500     END-IF.
036600
036700 2130-EXIT.
036800     EXIT.
036900
037000*----------------------------------------------------------------
037100* APPENDS EDR-MESSAGE TO WS-REASON-TEXT, "; "-JOINED, AND MARKS
037200* THE ROW FAILED.  CALLED ONCE PER VIOLATED RULE.
037300*----------------------------------------------------------------
037400 2900-APPEND-REASON.
037500
037600     IF WS-REASON-PTR > 1
037700        STRING '; '                      DELIMITED BY SIZE
037800               EDR-MESSAGE(1:EDR-MSG-LEN) DELIMITED BY SIZE
037900          INTO WS-REASON-TEXT
038000          WITH POINTER WS-REASON-PTR
038100     ELSE
038200        STRING EDR-MESSAGE(1:EDR-MSG-LEN) DELIMITED BY SIZE
038300          INTO WS-REASON-TEXT
038400          WITH POINTER WS-REASON-PTR
038500     END-IF.
038600     SET ROW-IS-FAILED TO TRUE.
038700
038800 2900-EXIT.
038900     EXIT.
039000
039100*----------------------------------------------------------------
039200* WRITES THE ROW TO CLEANFILE UNCHANGED, OR TO FAILFILE WITH THE
039300* FAILURE-REASON TAIL, AND UPDATES THE ROW COUNTERS.
039400*----------------------------------------------------------------
039500 2200-ROUTE-RECORD.
039600
039700     IF ROW-IS-FAILED
039800        MOVE TRN-TRANSACTION-ID   TO FLR-TRANSACTION-ID
039900        MOVE TRN-CUSTOMER-ID      TO FLR-CUSTOMER-ID
040000        MOVE TRN-PRICE            TO FLR-PRICE
040100        MOVE TRN-PRICE-NULL-FLAG  TO FLR-PRICE-NULL-FLAG
040200        MOVE TRN-QUANTITY         TO FLR-QUANTITY
040300        MOVE TRN-QTY-NULL-FLAG    TO FLR-QTY-NULL-FLAG
040400        MOVE TRN-PRODUCT          TO FLR-PRODUCT
040500        MOVE WS-REASON-TEXT       TO FLR-FAILURE-REASON
040600        WRITE FAILFILE-RECORD FROM WDOG-FAILED-REC
040700        ADD 1 TO WS-FAILED-ROWS
040800        IF DIAGNOSTIC-MODE-ON
040900           DISPLAY '  REJECTED TXN ' TRN-TRANSACTION-ID-X
041000                   ': ' WS-REASON-TEXT
041100        END-IF
041200     ELSE
041300        WRITE CLEANFILE-RECORD FROM WDOG-TRANSACTION-REC
041400        ADD 1 TO WS-CLEAN-ROWS
041500     END-IF.
041600
041700 2200-EXIT.
041800     EXIT.
041900
042000*----------------------------------------------------------------
042100 9000-TERMINATE.
042200
042300     PERFORM 9050-COMPUTE-PASS-RATE THRU 9050-EXIT.
042400     PERFORM 9100-PRINT-SUMMARY     THRU 9100-EXIT.
042500     CLOSE TRANFILE CLEANFILE FAILFILE.
042600
042700 9000-EXIT.
042800     EXIT.
042900
043000*----------------------------------------------------------------
043100* PASS-RATE = CLEAN-ROWS * 100 / TOTAL-ROWS, ROUNDED TO 2
043200* DECIMALS, ZERO WHEN THE FILE IS EMPTY.
043300*----------------------------------------------------------------
043400 9050-COMPUTE-PASS-RATE.
043500
043600     IF WS-TOTAL-ROWS = ZERO
043700        MOVE ZERO TO WS-PASS-RATE
043800     ELSE
043900        COMPUTE WS-PASS-RATE ROUNDED =
044000             (WS-CLEAN-ROWS * 100) / WS-TOTAL-ROWS
044100     END-IF.
044200     IF WS-FAILED-ROWS = ZERO
044300        MOVE 'PASSED' TO WS-STATUS
044400     ELSE
044500        MOVE 'FAILED' TO WS-STATUS
044600     END-IF.
044700
044800 9050-EXIT.
044900     EXIT.
045000
045100*----------------------------------------------------------------
045200 9100-PRINT-SUMMARY.
045300
045400     MOVE WS-CLEAN-ROWS  TO WS-CLEAN-ROWS-ED.
045500     MOVE WS-FAILED-ROWS TO WS-FAILED-ROWS-ED.
045600     MOVE WS-PASS-RATE   TO WS-PASS-RATE-ED.
045700     MOVE WDOG-EXTRACT-DATE TO WS-EXTRACT-DATE-ED.
045800     DISPLAY 'WATCHDOG VALIDATOR - PROCESSING ' WS-TRANFILE-NAME.
045900     DISPLAY '  EXTRACT DATE: ' WS-EXTRACT-DATE-ED
046000             '   BATCH: ' WDOG-BATCH-ID
046100             '   ROWS READ: ' WS-READ-CTR.
046200     DISPLAY '------------------------------------------------'.
046300     IF WS-STATUS = 'PASSED'
046400        DISPLAY 'Data passed the Quality Gate!'
046500     ELSE
046600        DISPLAY 'Issues detected; validation failed.'
046700     END-IF.
046800     DISPLAY ' '.
046900     DISPLAY 'QUARANTINE COMPLETE:'.
047000     DISPLAY '  CLEAN ROWS:   ' WS-CLEAN-ROWS-ED.
047100     DISPLAY '  FLAGGED ROWS: ' WS-FAILED-ROWS-ED.
047200     DISPLAY '  PASS RATE:    ' WS-PASS-RATE-ED '%'.
047300     DISPLAY ' '.
047400     DISPLAY 'FILES SAVED:'.
047500     DISPLAY '  - ' WS-CLEANFILE-NAME.
047600     DISPLAY '  - ' WS-FAILFILE-NAME.
047700
047800 9100-EXIT.
047900     EXIT.
048000
048100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
048200* GENERIC EDIT-RULE ENGINE - SEE WDOGEDR COPY MEMBER HEADER.
048300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
048400     COPY WDOGEDR.
