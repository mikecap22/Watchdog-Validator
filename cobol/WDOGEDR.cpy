000100******************************************************************
000200*    WDOGEDR  -  WATCHDOG VALIDATOR GENERIC EDIT-RULE ENGINE     *
000300*    ------------------------------------------------------      *
000400*    SHARED, FIELD-GENERIC VALIDATION PARAGRAPHS.  A CALLING     *
000500*    PARAGRAPH LOADS THE EDR-RULE-PARMS AREA (FIELD NAME, VALUE, *
000600*    NULL FLAG, AND ANY RANGE/TABLE PARAMETERS), PERFORMS THE    *
000700*    APPROPRIATE 4xxx RULE PARAGRAPH, THEN TESTS                 *
000800*    EDR-RULE-VIOLATED/EDR-RULE-PASSED.  THIS COPY MEMBER HOLDS  *
000900*    ALL FOUR RULE TYPES IN THE WATCHDOG CATALOGUE EVEN THOUGH   *
001000*    ANY ONE JOB MAY ONLY DRIVE SOME OF THEM - SAME AS THE       *
001100*    SHOP'S OTHER SHARED EDIT COPYBOOKS.                         *
001200*                                                                *
001300*    DATE      BY    TKT        DESCRIPTION                     *
001400*    --------  ----  ---------  ------------------------------- *
001500*    03/02/01  CLV   WD-0017    ORIGINAL - RANGE AND NOT-NULL,   *
001600*                               SPLIT OUT OF WDOGVAL FOR REUSE   *
001700*                               BY THE RETURNS-GATE JOB          *
001800*    07/19/02  CLV   WD-0019    ADDED UNIQUE-VALUE RULE          *
001900*    11/08/05  RMS   WD-0025    ADDED SET-MEMBERSHIP RULE        *
002000******************************************************************
002100
002200 4050-EDR-TRIM-FIELD-NAME.
002300
002400     MOVE 20 TO EDR-NAME-LEN.
002500     PERFORM 4055-EDR-TRIM-SCAN THRU 4055-EDR-TRIM-SCAN-EXIT
002600        UNTIL EDR-NAME-LEN = 0
002700           OR EDR-FIELD-NAME(EDR-NAME-LEN:1) NOT = SPACE.
002800
002900 4050-EXIT.
003000     EXIT.
003100
003200 4055-EDR-TRIM-SCAN.
003300
003400     SUBTRACT 1 FROM EDR-NAME-LEN.
003500
003600 4055-EDR-TRIM-SCAN-EXIT.
003700     EXIT.
003800
003900******************************************************************
004000* 4100 - RANGE (BETWEEN) RULE.                                   *
004100*        MIN IS ALWAYS REQUIRED.  A MAX GREATER THAN ZERO MAKES  *
004200*        THIS A TWO-SIDED RANGE; MAX = ZERO MEANS "NO MAXIMUM".  *
004300*        A NULL VALUE IS EXEMPT - NOT-NULL IS A SEPARATE RULE.   *
004400******************************************************************
004500 4100-EDR-RANGE-RULE.
004600
004700     SET EDR-RULE-PASSED TO TRUE.
004800     IF NOT EDR-VALUE-IS-NULL
004900        IF EDR-MAX-VALUE > ZERO
005000           IF EDR-NUM-VALUE < EDR-MIN-VALUE
005100              OR EDR-NUM-VALUE > EDR-MAX-VALUE
005200              SET EDR-RULE-VIOLATED TO TRUE
005300           END-IF
005400        ELSE
005500           IF EDR-NUM-VALUE < EDR-MIN-VALUE
005600              SET EDR-RULE-VIOLATED TO TRUE
005700           END-IF
005800        END-IF
005900     END-IF.
006000     IF EDR-RULE-VIOLATED
006100        PERFORM 4050-EDR-TRIM-FIELD-NAME THRU 4050-EXIT
006200        MOVE SPACES TO EDR-MESSAGE
006300        STRING EDR-FIELD-NAME(1:EDR-NAME-LEN) DELIMITED BY SIZE
006400               ' out of range'  DELIMITED BY SIZE
006500          INTO EDR-MESSAGE
006600        COMPUTE EDR-MSG-LEN = EDR-NAME-LEN + 14
006700     END-IF.
006800
006900 4100-EDR-RANGE-RULE-EXIT.
007000     EXIT.
007100
007200******************************************************************
007300* 4200 - NOT-NULL RULE.  THE CALLER HAS ALREADY TRANSLATED THE   *
007400*        FIELD'S OWN NULL TEST (ALL-SPACES FOR ALPHA FIELDS, OR  *
007500*        THE COMPANION NULL FLAG FOR NUMERIC FIELDS) INTO        *
007600*        EDR-NULL-FLAG BEFORE THIS PARAGRAPH IS PERFORMED.       *
007700******************************************************************
007800 4200-EDR-NOTNULL-RULE.
007900
008000     SET EDR-RULE-PASSED TO TRUE.
008100     IF EDR-VALUE-IS-NULL
008200        SET EDR-RULE-VIOLATED TO TRUE
008300        PERFORM 4050-EDR-TRIM-FIELD-NAME THRU 4050-EXIT
008400        MOVE SPACES TO EDR-MESSAGE
008500        STRING EDR-FIELD-NAME(1:EDR-NAME-LEN) DELIMITED BY SIZE
008600               ' is null'       DELIMITED BY SIZE
008700          INTO EDR-MESSAGE
008800        COMPUTE EDR-MSG-LEN = EDR-NAME-LEN + 8
008900     END-IF.
009000
009100 4200-EDR-NOTNULL-RULE-EXIT.
009200     EXIT.
009300
009400******************************************************************
009500* 4300 - UNIQUE-VALUE RULE.  FAILS EVERY ROW WHOSE VALUE OCCURS   
009600*        MORE THAN ONCE IN EDR-UNIQUE-TABLE (LOADED BY THE       *
009700*        CALLING PROGRAM IN A FIRST PASS OVER THE INPUT FILE).   *
009800*        A NULL VALUE IS EXEMPT.                                 *
009900******************************************************************
010000 4300-EDR-UNIQUE-RULE.
010100
010200     SET EDR-RULE-PASSED TO TRUE.
010300     IF NOT EDR-VALUE-IS-NULL
010400        SET EDR-UNIQUE-IDX TO 1
010500        SEARCH EDR-UNIQUE-ENTRY
010600           AT END
010700              CONTINUE
010800           WHEN EDR-UNIQUE-KEY(EDR-UNIQUE-IDX) = EDR-ALPHA-VALUE
010900              IF EDR-UNIQUE-COUNT(EDR-UNIQUE-IDX) > 1
011000                 SET EDR-RULE-VIOLATED TO TRUE
011100              END-IF
011200        END-SEARCH
011300     END-IF.
011400     IF EDR-RULE-VIOLATED
011500        PERFORM 4050-EDR-TRIM-FIELD-NAME THRU 4050-EXIT
011600        MOVE SPACES TO EDR-MESSAGE
011700        STRING EDR-FIELD-NAME(1:EDR-NAME-LEN) DELIMITED BY SIZE
011800               ' is not unique' DELIMITED BY SIZE
011900          INTO EDR-MESSAGE
012000        COMPUTE EDR-MSG-LEN = EDR-NAME-LEN + 15
012100     END-IF.
012200
012300 4300-EDR-UNIQUE-RULE-EXIT.
012400     EXIT.
012500
012600******************************************************************
012700* 4400 - SET-MEMBERSHIP RULE.  FAILS WHEN EDR-ALPHA-VALUE IS NOT  
012800*        ONE OF THE EDR-SET-TABLE-SIZE ENTRIES IN EDR-SET-TABLE.  
012900*        A NULL VALUE IS EXEMPT.                                  
013000******************************************************************
013100 4400-EDR-SET-RULE.
013200
013300     SET EDR-RULE-PASSED TO TRUE.
013400     MOVE 'N' TO EDR-SET-FOUND-SW.
013500     IF NOT EDR-VALUE-IS-NULL
013600        IF EDR-SET-TABLE-SIZE > ZERO
013700           SET EDR-SET-IDX TO 1
013800           SEARCH EDR-SET-TABLE
013900              AT END
014000                 CONTINUE
014100              WHEN EDR-SET-TABLE(EDR-SET-IDX) = EDR-ALPHA-VALUE
014200                 MOVE 'Y' TO EDR-SET-FOUND-SW
014300           END-SEARCH
014400        END-IF
014500        IF EDR-SET-FOUND-SW = 'N'
014600           SET EDR-RULE-VIOLATED TO TRUE
014700        END-IF
014800     END-IF.
014900     IF EDR-RULE-VIOLATED
015000        PERFORM 4050-EDR-TRIM-FIELD-NAME THRU 4050-EXIT
015100        MOVE SPACES TO EDR-MESSAGE
015200        STRING EDR-FIELD-NAME(1:EDR-NAME-LEN) DELIMITED BY SIZE
015300               ' not in allowed set' DELIMITED BY SIZE
015400          INTO EDR-MESSAGE
015500        COMPUTE EDR-MSG-LEN = EDR-NAME-LEN + 20
015600     END-IF.
015700
015800 4400-EDR-SET-RULE-EXIT.
015900     EXIT.
