000100******************************************************************
000200*    WDOGTRN  -  WATCHDOG VALIDATOR TRANSACTION RECORD LAYOUTS    
000300*    ------------------------------------------------------      *
000400*    SALES-TRANSACTION RECORD AS RECEIVED FROM THE POINT-OF-     *
000500*    SALE EXTRACT (TRANSFILE/CLEANFILE - 51 BYTES), AND THE      *
000600*    QUARANTINE RECORD WRITTEN TO FAILFILE (131 BYTES = THE      *
000700*    51-BYTE TRANSACTION PLUS AN 80-BYTE FAILURE-REASON TAIL).   *
000800*                                                                *
000900*    DATE      BY    TKT        DESCRIPTION                     *
001000*    --------  ----  ---------  ------------------------------- *
001100*    11/08/89  MJO   WD-0001    ORIGINAL COPY MEMBER            *
001200*    02/14/90  MJO   WD-0002    ADDED FLR-FAILURE-REASON TAIL   *
001300*    04/16/13  DLR   WD-0034    ADDED WDOG-RUN-CONTROL GROUP -  *
001400*                               EXTRACT DATE/BATCH ID, RESERVED *
001500*                               FOR THE JOB-SCHEDULER TIE-IN    *
001600******************************************************************
001700
001800 01  WDOG-TRANSACTION-REC.
001900     05  TRN-TRANSACTION-ID      PIC 9(06).
002000     05  TRN-TRANSACTION-ID-X REDEFINES TRN-TRANSACTION-ID
002100                                 PIC X(06).
002200     05  TRN-CUSTOMER-ID         PIC X(08).
002300     05  TRN-PRICE               PIC S9(07)V99.
002400     05  TRN-PRICE-NULL-FLAG     PIC X(01).
002500         88  TRN-PRICE-IS-NULL        VALUE 'Y'.
002600         88  TRN-PRICE-NOT-NULL       VALUE 'N'.
002700     05  TRN-QUANTITY            PIC 9(05).
002800     05  TRN-QUANTITY-ED REDEFINES TRN-QUANTITY
002900                                 PIC 9(05).
003000     05  TRN-QTY-NULL-FLAG       PIC X(01).
003100         88  TRN-QTY-IS-NULL          VALUE 'Y'.
003200         88  TRN-QTY-NOT-NULL         VALUE 'N'.
003300     05  TRN-PRODUCT             PIC X(20).
003400     05  FILLER                  PIC X(01).
003500
003600* QUARANTINE (FAILED) RECORD - TRANSACTION FIELDS FOLLOWED BY
003700* THE "; "-JOINED LIST OF RULE-VIOLATION MESSAGES FOR THE ROW.
003800 01  WDOG-FAILED-REC.
003900     05  FLR-TRANSACTION-ID      PIC 9(06).
004000     05  FLR-CUSTOMER-ID         PIC X(08).
004100     05  FLR-PRICE               PIC S9(07)V99.
004200     05  FLR-PRICE-DSP REDEFINES FLR-PRICE
004300                                 PIC S9(07)V99 SIGN IS TRAILING.
004400     05  FLR-PRICE-NULL-FLAG     PIC X(01).
004500     05  FLR-QUANTITY            PIC 9(05).
004600     05  FLR-QTY-NULL-FLAG       PIC X(01).
004700     05  FLR-PRODUCT             PIC X(20).
004800     05  FILLER                  PIC X(01).
004900     05  FLR-FAILURE-REASON      PIC X(80).
005000
005100* RUN-CONTROL WORK AREA - NOT PART OF ANY FD RECORD.  CARRIES THE
005200* EXTRACT DATE AND BATCH/OPERATOR IDENTIFICATION THE SCHEDULER
005300* STAMPS ON THE JCL FOR THIS RUN, SO THE SUMMARY REPORT CAN BE
005400* TIED BACK TO A SPECIFIC NIGHT'S EXTRACT.  RESERVED BLOCK LEFT
005500* FOR THE SCHEDULER TIE-IN TICKET WD-0034 ANTICIPATES.
005600 01  WDOG-RUN-CONTROL.
005700     05  WDOG-EXTRACT-DATE       PIC 9(06).
005800     05  WDOG-EXTRACT-DATE-X REDEFINES WDOG-EXTRACT-DATE.
005900         10  WDOG-EXTRACT-YY     PIC 9(02).
006000         10  WDOG-EXTRACT-MM     PIC 9(02).
006100         10  WDOG-EXTRACT-DD     PIC 9(02).
006200     05  WDOG-BATCH-ID           PIC X(08) VALUE 'WDOGVAL '.
006300     05  WDOG-RUN-OPERATOR       PIC X(08) VALUE SPACES.
006400     05  WDOG-RUN-SHIFT-CD       PIC X(01) VALUE SPACES.
006500         88  WDOG-SHIFT-DAY              VALUE 'D'.
006600         88  WDOG-SHIFT-NIGHT            VALUE 'N'.
006700     05  FILLER                  PIC X(01).
006800     05  WDOG-RESERVED-1         PIC X(20) VALUE SPACES.
006900     05  WDOG-RESERVED-2         PIC X(20) VALUE SPACES.
